000100******************************************************************
000110* JB1100  --  JSE BOND STATIC REFERENCE COPYBOOK
000120* ONE ENTRY PER GILT ISSUE CARRIED BY THE BOND PRICING RUN.
000130* COPY THIS MEMBER INTO WORKING-STORAGE OF SETJB2000 (AND ANY
000140* OTHER PROGRAM THAT MUST KNOW A BOND'S COUPON/BOOKS-CLOSE
000150* SCHEDULE).  TABLE IS HAND-MAINTAINED -- SEE CHANGE LOG BELOW
000160* BEFORE ADDING A NEW BOND.
000170******************************************************************
000180*  DATE     BY   TICKET     DESCRIPTION
000190*  -------- ---- ---------- -----------------------------------
000200*  02/14/94 RVN  REQ-0091   ORIGINAL TABLE -- R186 ONLY.
000210*  09/02/97 KLM  REQ-0210   ADDED R2032 ENTRY FOR LONG-BOND DESK.
000220*  11/30/98 RVN  Y2K-0004   MATURITY-DATE WIDENED TO CCYYMMDD.
000230******************************************************************
000240*
000250  01  JB1100-BOND-STATIC-REC.
000260      05  JB1100-BOND-CODE            PIC X(8).
000270      05  JB1100-MATURITY-DATE        PIC 9(8).
000280      05  JB1100-COUPON-RATE          PIC 9(3)V9(6).
000290      05  JB1100-CPN1-MMDD            PIC 9(4).
000300      05  JB1100-CPN2-MMDD            PIC 9(4).
000310      05  JB1100-BCD1-MMDD            PIC 9(4).
000320      05  JB1100-BCD2-MMDD            PIC 9(4).
000330      05  FILLER                      PIC X(19).
000340*
000350******************************************************************
000360* TABLE IS BUILT AS A SERIES OF VALUE'D FILLERS AND REDEFINED
000370* AS AN INDEXED TABLE -- SAME TRICK USED FOR THE FEE-DATE
000380* TABLES ON THE OLD MBU LAYOUT.  ADD NEW BONDS BY APPENDING
000390* ANOTHER FILLER GROUP HERE AND BUMPING JB1100-BOND-COUNT.
000400******************************************************************
000410*
000420  01  JB1100-BOND-TABLE-DATA.
000430      05  FILLER.
000440          10  FILLER          PIC X(8)      VALUE 'R186    '.
000450          10  FILLER          PIC 9(8)      VALUE 20261221.
000460          10  FILLER          PIC 9(3)V9(6) VALUE 010.500000.
000470          10  FILLER          PIC 9(4)      VALUE 0621.
000480          10  FILLER          PIC 9(4)      VALUE 1221.
000490          10  FILLER          PIC 9(4)      VALUE 0611.
000500          10  FILLER          PIC 9(4)      VALUE 1211.
000510      05  FILLER.
000520          10  FILLER          PIC X(8)      VALUE 'R2032   '.
000530          10  FILLER          PIC 9(8)      VALUE 20320331.
000540          10  FILLER          PIC 9(3)V9(6) VALUE 008.250000.
000550          10  FILLER          PIC 9(4)      VALUE 0331.
000560          10  FILLER          PIC 9(4)      VALUE 0930.
000570          10  FILLER          PIC 9(4)      VALUE 0321.
000580          10  FILLER          PIC 9(4)      VALUE 0920.
000590*
000600  01  JB1100-BOND-TABLE REDEFINES JB1100-BOND-TABLE-DATA.
000610      05  JB1100-BOND-ENTRY OCCURS 2 TIMES
000620                            INDEXED BY JB1100-BX.
000630          10  JB1100-T-BOND-CODE      PIC X(8).
000640          10  JB1100-T-MATURITY-DATE  PIC 9(8).
000650          10  JB1100-T-COUPON-RATE    PIC 9(3)V9(6).
000660          10  JB1100-T-CPN1-MMDD      PIC 9(4).
000670          10  JB1100-T-CPN2-MMDD      PIC 9(4).
000680          10  JB1100-T-BCD1-MMDD      PIC 9(4).
000690          10  JB1100-T-BCD2-MMDD      PIC 9(4).
000700*
000710  77  JB1100-BOND-COUNT               PIC S9(3) COMP VALUE 2.
