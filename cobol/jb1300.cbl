000100* JB1300  --  PRICED BOND RESULT RECORD (OUTPUT)
000110* ONE RECORD WRITTEN PER INPUT REQUEST ONTO JB-PRICED-FILE.
000120* CARRIES THE FULL COUPON SCHEDULE POSITION AND THE COMPUTED
000130* ALL-IN/CLEAN PRICE FOR THE REQUESTED SETTLEMENT/YIELD.
000140*  DATE     BY   TICKET     DESCRIPTION
000150*  -------- ---- ---------- -----------------------------------
000160*  03/03/94 RVN  REQ-0091   ORIGINAL LAYOUT.
000170*  04/11/94 RVN  REQ-0104   ADDED TRAILING FILLER FOR EXPANSION.
000180*  09/02/97 KLM  REQ-0211   WIDENED THE REQ-0104 FILLER AND GAVE
000190*                           IT A REDEFINES SO THE LONG-BOND DESK
000200*                           CAN CARRY A RUN-DATE/RERUN FLAG PAIR
000210*                           WITHOUT ANOTHER LAYOUT CHANGE LATER.
000220*
000230  01  JB1300-PRICED-REC.
000240      05  JB1300-BOND-CODE          PIC X(8).
000250      05  JB1300-SETTLE-DATE        PIC 9(8).
000260      05  JB1300-YIELD              PIC 9(3)V9(6).
000270      05  JB1300-NEXT-CPN-DATE      PIC 9(8).
000280      05  JB1300-LAST-CPN-DATE      PIC 9(8).
000290      05  JB1300-BOOKS-CLOSE-DATE   PIC 9(8).
000300      05  JB1300-REMAINING-CPNS     PIC 9(4).
000310      05  JB1300-CUMEX-FLAG         PIC X(1).
000320          88  JB1300-CUM-INTEREST      VALUE 'C'.
000330          88  JB1300-EX-INTEREST       VALUE 'E'.
000340      05  JB1300-DAYS-ACCRUED       PIC S9(5).
000350      05  JB1300-COUPON-PAYABLE     PIC S9(3)V9(5).
000360      05  JB1300-ACCRUED-INT        PIC S9(5)V9(5).
000370      05  JB1300-ALL-IN-PRICE       PIC S9(5)V9(5).
000380      05  JB1300-CLEAN-PRICE        PIC S9(5)V9(5).
000390      05  JB1300-STATUS             PIC X(2).
000400          88  JB1300-STATUS-OK         VALUE 'OK'.
000410          88  JB1300-STATUS-NOTFOUND   VALUE 'NF'.
000420      05  FILLER                    PIC X(9).
000430*
000440******************************************************************
000450* THE TRAILING FILLER ABOVE IS THE REQ-0104/REQ-0211 EXPANSION
000460* RESERVE -- IT CARRIES NO MEANING OF ITS OWN ON THIS RECORD.
000470* THE REDEFINES BELOW GIVES THE LONG-BOND DESK A RUN-DATE AND A
000480* RERUN FLAG OVER THOSE SAME 9 BYTES WITHOUT CHANGING THE 108-
000490* BYTE RECORD LENGTH ON JBPRCOUT.  BYTES NOT IN USE STAY SPACE.
000500******************************************************************
000510*
000520  01  JB1300-PRICED-REC-R REDEFINES JB1300-PRICED-REC.
000530      05  FILLER                    PIC X(99).
000540      05  JB1300-EXP-RUN-DATE       PIC 9(8).
000550      05  JB1300-EXP-RERUN-FLAG     PIC X(1).
000560          88  JB1300-EXP-IS-RERUN      VALUE 'Y'.
000570          88  JB1300-EXP-NOT-RERUN     VALUE 'N'.
000580*
000590  77  JB1300-PRICED-REC-LEN         PIC S9(3) COMP VALUE 108.
000600*
000610* LAYOUT ABOVE COMES TO 108 BYTES -- SIGNED DISPLAY FIELDS
000620* CARRY THEIR SIGN IN THE UNITS-POSITION ZONE, NO EXTRA BYTE.
