000100* JB1200  --  BOND PRICING REQUEST RECORD (INPUT)
000110* ONE REQUEST = ONE BOND CODE / SETTLEMENT DATE / YIELD TO
000120* PRICE.  FIXED 25-BYTE RECORD, ONE PER LINE OF JB-REQUEST-FILE.
000130*  DATE     BY   TICKET     DESCRIPTION
000140*  -------- ---- ---------- -----------------------------------
000150*  03/03/94 RVN  REQ-0091   ORIGINAL LAYOUT.
000160*  07/22/98 KLM  REQ-0198   ADDED CCYY/MM/DD REDEFINES OF THE
000170*                           SETTLE DATE FOR THE CONTROL-BREAK
000180*                           LOGIC ADDED TO SETJB2000.
000190*
000200  01  JB1200-REQUEST-REC.
000210      05  JB1200-BOND-CODE        PIC X(8).
000220      05  JB1200-SETTLE-DATE      PIC 9(8).
000230      05  JB1200-YIELD            PIC 9(3)V9(6).
000240*
000250******************************************************************
000260* NOTE -- THIS RECORD CARRIES NO FILLER.  THE THREE FIELDS ABOVE
000270* SUM TO EXACTLY 25 BYTES, WHICH IS THE FIXED LENGTH JBREQIN HAS
000280* ALWAYS BEEN CUT AT (NO LRECL SLACK ON THAT DD).  DO NOT PAD THIS
000290* RECORD FOR FUTURE GROWTH -- A NEW FIELD HERE MEANS A NEW INPUT
000300* LAYOUT AND A DD CHANGE, NOT A FILLER GIVEAWAY.  REQ-0198 BELOW
000310* ONLY REDEFINES BYTES ALREADY IN THE RECORD, IT DOES NOT ADD ANY.
000320******************************************************************
000330*
000340  01  JB1200-REQUEST-REC-R REDEFINES JB1200-REQUEST-REC.
000350      05  JB1200-R-BOND-CODE      PIC X(8).
000360      05  JB1200-SD-BRK.
000370          10  JB1200-SD-CCYY       PIC 9(4).
000380          10  JB1200-SD-MM         PIC 9(2).
000390          10  JB1200-SD-DD         PIC 9(2).
000400      05  JB1200-R-YIELD           PIC 9(3)V9(6).
000410*
000420  77  JB1200-REQUEST-REC-LEN       PIC S9(3) COMP VALUE 25.
