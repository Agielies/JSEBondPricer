000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.        SETJB2000.
000120 AUTHOR.             R V NAIDOO.
000130 INSTALLATION.       JSE BOND DESK - BATCH PRICING.
000140 DATE-WRITTEN.       03/03/1994.
000150 DATE-COMPILED.
000160 SECURITY.           INTERNAL USE ONLY - BOND DESK.
000170*
000180******************************************************************
000190* SETJB2000  -- JSE BOND PRICER, BATCH DRIVER
000200* READS ONE PRICING REQUEST PER LINE (BOND CODE, SETTLEMENT
000210* DATE, YIELD), LOOKS THE BOND UP ON THE JB1100 STATIC TABLE,
000220* DERIVES THE COUPON SCHEDULE POSITION AND PRICES THE BOND
000230* PER THE JSE BOND PRICING FORMULA, AND WRITES A PRICED
000240* RESULT RECORD PLUS A REPORT DETAIL LINE FOR EACH REQUEST.
000250******************************************************************
000260*  DATE     BY   TICKET     DESCRIPTION
000270*  -------- ---- ---------- -----------------------------------
000280*  03/03/94 RVN  REQ-0091   ORIGINAL PROGRAM -- R186 ONLY, NO
000290*                           REPORT, RESULTS TO JBPRCOUT ONLY.
000300*  07/19/94 RVN  REQ-0104   ADDED JB-REPORT-FILE (HEADINGS,
000310*                           DETAIL LINE, RUN TOTALS TRAILER).
000320*  02/02/95 KLM  REQ-0139   NOT-FOUND PATH NOW WRITES A ZEROED
000330*                           JB1300-PRICED-REC INSTEAD OF
000340*                           SKIPPING THE REQUEST.
000350*  09/02/97 KLM  REQ-0210   ADDED R2032 TO THE STATIC TABLE --
000360*                           LOOKUP RE-WRITTEN AS TABLE SEARCH
000370*                           (WAS A HARD IF R186 TEST).
000380*  11/30/98 RVN  Y2K-0004   DAY-NUMBER ROUTINE REBUILT ON A
000390*                           4-DIGIT YEAR THROUGHOUT --
000400*                           JB1200/JB1300 DATES WERE ALREADY
000410*                           CCYYMMDD SO ONLY THE WORKING-
000420*                           STORAGE DATE-BUILD AREAS CHANGED.
000430*  01/11/99 RVN  Y2K-0004   REGRESSION RUN AGAINST THE FOUR
000440*                           PRICING DESK TEST CASES -- CLEAN.
000450*  06/14/01 PDT  REQ-0288   BROKEN-PERIOD FACTOR SPLIT OUT OF
000460*                           THE PRICE PARAGRAPH INTO ITS OWN
000470*                           4030 PARAGRAPH FOR THE FINAL-
000480*                           PERIOD (MONEY-MARKET) CASE.
000490*  03/08/04 PDT  REQ-0311   COUPON-PAYABLE NOW ROUNDED ON THE
000500*                           WAY OUT, NOT JUST AIP/CP.
000505*  11/02/05 KLM  REQ-0329   HEAD-2/DETAIL-LINE TRAILING FILLERS
000506*                           CORRECTED -- WERE SHORT OF THE 132-
000507*                           BYTE REPORT LINE, COLUMNS DID NOT
000508*                           LINE UP WITH THE TRAILER.  DROPPED
000509*                           THE UNUSED CLASS/UPSI-0 RERUN SWITCH
000510*                           OUT OF SPECIAL-NAMES -- NEVER WIRED
000511*                           TO ANYTHING, KLM COULD NOT FIND WHO
000512*                           ADDED IT OR WHY.
000513*
000520 ENVIRONMENT DIVISION.
000530*
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*    /USERS/PUBLIC/JBREQIN.DAT
000630     SELECT JB-REQUEST-FILE ASSIGN TO JBREQIN
000640            ORGANIZATION IS RECORD SEQUENTIAL
000650            FILE STATUS IS WS-REQUEST-STATUS.
000660*    /USERS/PUBLIC/OUT/JBPRCOUT.DAT
000670     SELECT JB-PRICED-FILE ASSIGN TO JBPRCOUT
000680            ORGANIZATION IS RECORD SEQUENTIAL
000690            FILE STATUS IS WS-PRICED-STATUS.
000700*    /USERS/PUBLIC/OUT/JBRPTOUT.PRT
000710     SELECT JB-REPORT-FILE ASSIGN TO JBRPTOUT
000720            ORGANIZATION IS RECORD SEQUENTIAL
000730            FILE STATUS IS WS-REPORT-STATUS.
000740*
000750 DATA DIVISION.
000760*
000770 FILE SECTION.
000780*
000790 FD  JB-REQUEST-FILE
000800     RECORD CONTAINS 25 CHARACTERS
000810     LABEL RECORDS ARE STANDARD
000820     DATA RECORD IS JB1200-REQUEST-REC.
000830     COPY '/users/devel/jb1200.cbl'.
000840*
000850 FD  JB-PRICED-FILE
000860     RECORD CONTAINS 108 CHARACTERS
000870     LABEL RECORDS ARE STANDARD
000880     DATA RECORD IS JB1300-PRICED-REC.
000890     COPY '/users/devel/jb1300.cbl'.
000900*
000910 FD  JB-REPORT-FILE
000920     RECORD CONTAINS 132 CHARACTERS
000930     LABEL RECORDS ARE OMITTED
000940     DATA RECORD IS JB-REPORT-LINE.
000950 01  JB-REPORT-LINE.
000960     05  FILLER                      PIC X(132).
000970*
000980 WORKING-STORAGE SECTION.
000990*
001000* BOND STATIC REFERENCE TABLE -- SEE JB1100 CHANGE LOG FOR
001010* WHEN EACH ISSUE WAS ADDED.
001020     COPY '/users/devel/jb1100.cbl'.
001030*
001040 01  WS-SWITCHES.
001050     05  WS-EOF-SW               PIC X(1)  VALUE 'N'.
001060         88  WS-EOF                        VALUE 'Y'.
001070     05  WS-FOUND-SW             PIC X(1)  VALUE 'N'.
001080         88  WS-BOND-FOUND                 VALUE 'Y'.
001090     05  WS-NCD-IS-CPN1-SW       PIC X(1)  VALUE 'N'.
001100         88  WS-NCD-IS-CPN1                VALUE 'Y'.
001110     05  WS-CUMEX-SW             PIC X(1)  VALUE 'C'.
001140     05  FILLER                  PIC X(1).
001150*
001160 01  WS-FILE-STATUSES.
001170     05  WS-REQUEST-STATUS       PIC X(2)  VALUE SPACES.
001180     05  WS-PRICED-STATUS        PIC X(2)  VALUE SPACES.
001190     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
001200     05  FILLER                  PIC X(2).
001210*
001220 01  WS-COUNTERS.
001230     05  WS-READ-CTR             PIC S9(7) COMP-3 VALUE 0.
001240     05  WS-PRICED-CTR           PIC S9(7) COMP-3 VALUE 0.
001250     05  WS-REJECT-CTR           PIC S9(7) COMP-3 VALUE 0.
001260     05  FILLER                  PIC X(4).
001270*
001280 01  WS-SUBSCRIPTS.
001290     05  WS-TABLE-IX             PIC S9(3) COMP    VALUE 0.
001300     05  FILLER                  PIC X(1).
001310*
001320* DATE WORK AREAS -- SETTLEMENT DATE BROKEN INTO YYYY/MM/DD,
001330* A GENERIC DATE-DECOMPOSE AREA REUSED BY THE DAY-NUMBER
001340* ROUTINE, AND A DATE-BUILD AREA THAT GLUES A YEAR AND AN
001350* MMDD TOGETHER INTO A CCYYMMDD VALUE.  REDEFINED PER THE
001360* OLD MB-STATEMENT-DATE / MB-STATEMENT-DATE-R HABIT.  NO
001370* FILLER ON THESE GROUPS OR ON THE CUM-DAYS TABLE REDEFINE
001380* BELOW -- EACH ONE HAS TO COME OUT TO THE EXACT BYTE COUNT
001390* OF THE 9(8)/9(3)-OCCURS-12 ITEM IT REDEFINES.
001400 01  WS-SETTLE-DATE-BRK.
001410     05  WS-SD-YYYY              PIC 9(4).
001420     05  WS-SD-MM                PIC 9(2).
001430     05  WS-SD-DD                PIC 9(2).
001440 01  WS-SETTLE-DATE-R REDEFINES WS-SETTLE-DATE-BRK
001450                                 PIC 9(8).
001460*
001470 01  WS-GENERIC-DATE-BRK.
001480     05  WS-GD-YYYY              PIC 9(4).
001490     05  WS-GD-MM                PIC 9(2).
001500     05  WS-GD-DD                PIC 9(2).
001510 01  WS-GENERIC-DATE-R REDEFINES WS-GENERIC-DATE-BRK
001520                                 PIC 9(8).
001530*
001540 01  WS-DATE-BUILD.
001550     05  WS-DB-YYYY              PIC 9(4).
001560     05  WS-DB-MMDD              PIC 9(4).
001570 01  WS-DATE-BUILD-R REDEFINES WS-DATE-BUILD
001580                                 PIC 9(8).
001590*
001600* CALENDAR-MONTH CUMULATIVE-DAYS TABLE -- BUILT AS VALUE'D
001610* FILLERS AND REDEFINED AS AN OCCURS TABLE, SAME TRICK AS
001620* THE JB1100 BOND TABLE.
001630 01  WS-CUM-DAYS-DATA.
001640     05  FILLER  PIC 9(3)  VALUE 000.
001650     05  FILLER  PIC 9(3)  VALUE 031.
001660     05  FILLER  PIC 9(3)  VALUE 059.
001670     05  FILLER  PIC 9(3)  VALUE 090.
001680     05  FILLER  PIC 9(3)  VALUE 120.
001690     05  FILLER  PIC 9(3)  VALUE 151.
001700     05  FILLER  PIC 9(3)  VALUE 181.
001710     05  FILLER  PIC 9(3)  VALUE 212.
001720     05  FILLER  PIC 9(3)  VALUE 243.
001730     05  FILLER  PIC 9(3)  VALUE 273.
001740     05  FILLER  PIC 9(3)  VALUE 304.
001750     05  FILLER  PIC 9(3)  VALUE 334.
001760 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-DATA.
001770     05  WS-CUM-DAYS             PIC 9(3) OCCURS 12 TIMES.
001780*
001790* DAY-NUMBER (PROLEPTIC GREGORIAN ORDINAL) WORK AREA -- USED
001800* BY 8000-CALC-DAY-NUMBER TO TURN A CCYYMMDD DATE INTO A
001810* SINGLE COMPARABLE/SUBTRACTABLE DAY COUNT.  NO INTRINSIC
001820* FUNCTIONS -- STRAIGHT DIVIDE/REMAINDER, LIKE THE OLD DAYS.
001830 01  WS-DAYNO-WORK.
001840     05  WS-DN-YEAR-1            PIC S9(5) COMP.
001850     05  WS-DN-Q                 PIC S9(5) COMP.
001860     05  WS-DN-R                 PIC S9(5) COMP.
001870     05  WS-DN-RESULT            PIC S9(7) COMP.
001880     05  WS-DN-LEAP-SW           PIC X(1).
001890         88  WS-DN-IS-LEAP                 VALUE 'Y'.
001900     05  FILLER                  PIC X(1).
001910*
001920 01  WS-DAY-NUMBERS.
001930     05  WS-DAYNO-SD             PIC S9(7) COMP.
001940     05  WS-DAYNO-NCD            PIC S9(7) COMP.
001950     05  WS-DAYNO-LCD            PIC S9(7) COMP.
001960     05  WS-DAYNO-MD             PIC S9(7) COMP.
001970     05  FILLER                  PIC X(1).
001980*
001990 01  WS-CANDIDATE-DATES.
002000     05  WS-CPN1-THIS-YEAR       PIC 9(8).
002010     05  WS-CPN2-THIS-YEAR       PIC 9(8).
002020     05  WS-CPN1-NEXT-YEAR       PIC 9(8).
002030     05  WS-NCD                  PIC 9(8).
002040     05  WS-LCD                  PIC 9(8).
002050     05  WS-BCD                  PIC 9(8).
002060     05  WS-NCD-YEAR             PIC 9(4).
002070     05  WS-NCD-MMDD             PIC 9(4).
002080     05  FILLER                  PIC X(1).
002090*
002100* LOOKED-UP BOND STATIC FIELDS -- WORKING COPY OF THE JB1100
002110* TABLE ENTRY THAT MATCHED THE REQUEST, SO THE PRICE MATHS
002120* BELOW DO NOT KEEP RE-SUBSCRIPTING THE TABLE.
002130 01  WS-BOND-ENTRY-WORK.
002140     05  WS-MATURITY-DATE        PIC 9(8).
002150     05  WS-COUPON-RATE          PIC 9(3)V9(6).
002160     05  WS-CPN1-MMDD            PIC 9(4).
002170     05  WS-CPN2-MMDD            PIC 9(4).
002180     05  WS-BCD1-MMDD            PIC 9(4).
002190     05  WS-BCD2-MMDD            PIC 9(4).
002200     05  FILLER                  PIC X(1).
002210*
002220* PRICING INTERMEDIATES -- CARRIED AT 10 DECIMAL PLACES,
002230* ROUNDED ONLY WHEN MOVED TO THE JB1300 OUTPUT FIELDS.
002240 01  WS-CALC-FIELDS.
002250     05  WS-N                    PIC S9(4) COMP    VALUE 0.
002260     05  WS-DAYS-ACCRUED         PIC S9(5) COMP    VALUE 0.
002270     05  WS-DAYS-SD-NCD          PIC S9(5) COMP    VALUE 0.
002280     05  WS-DAYS-LCD-NCD         PIC S9(5) COMP    VALUE 0.
002290     05  WS-COUPON-PAYABLE       PIC S9(3)V9(10) COMP-3.
002300     05  WS-ACCRUED-INT          PIC S9(5)V9(10) COMP-3.
002310     05  WS-DISCOUNT-FACTOR      PIC S9(3)V9(10) COMP-3.
002320     05  WS-BROKEN-PERIOD        PIC S9(3)V9(10) COMP-3.
002330     05  WS-BROKEN-PERIOD-FCTR   PIC S9(3)V9(10) COMP-3.
002340     05  WS-F-POWER-N            PIC S9(3)V9(10) COMP-3.
002350     05  WS-ALL-IN-PRICE         PIC S9(5)V9(10) COMP-3.
002360     05  WS-CLEAN-PRICE          PIC S9(5)V9(10) COMP-3.
002370     05  FILLER                  PIC X(1).
002380*
002390* REPORT PRINT LINES -- JB-REPORT-FILE IS A COLUMNAR RUN
002400* REPORT, NO CONTROL BREAKS (REQUESTS ARE INDEPENDENT).
002410 01  JB-HEAD-1.
002420     05  FILLER  PIC X(1)   VALUE SPACE.
002430     05  FILLER  PIC X(30)  VALUE 'JSE BOND PRICING RUN'.
002440     05  FILLER  PIC X(101) VALUE SPACES.
002450*
002460 01  JB-HEAD-2.
002470     05  FILLER  PIC X(1)  VALUE SPACE.
002480     05  FILLER  PIC X(9)  VALUE 'BOND CODE'.
002490     05  FILLER  PIC X(4)  VALUE SPACES.
002500     05  FILLER  PIC X(12) VALUE 'SETTLE DATE'.
002510     05  FILLER  PIC X(3)  VALUE SPACES.
002520     05  FILLER  PIC X(5)  VALUE 'YIELD'.
002530     05  FILLER  PIC X(6)  VALUE SPACES.
002540     05  FILLER  PIC X(12) VALUE 'NEXT COUPON'.
002550     05  FILLER  PIC X(3)  VALUE SPACES.
002560     05  FILLER  PIC X(9)  VALUE 'DAYS ACCR'.
002570     05  FILLER  PIC X(3)  VALUE SPACES.
002580     05  FILLER  PIC X(11) VALUE 'ACCRUED INT'.
002590     05  FILLER  PIC X(3)  VALUE SPACES.
002600     05  FILLER  PIC X(13) VALUE 'ALL-IN PRICE'.
002610     05  FILLER  PIC X(2)  VALUE SPACES.
002620     05  FILLER  PIC X(11) VALUE 'CLEAN PRICE'.
002630     05  FILLER  PIC X(25) VALUE SPACES.
002640*
002650 01  JB-DETAIL-LINE.
002660     05  FILLER          PIC X(1) VALUE SPACE.
002670     05  DL-BOND-CODE    PIC X(8).
002680     05  FILLER          PIC X(5) VALUE SPACES.
002690     05  DL-SETTLE-DATE  PIC 9(8).
002700     05  FILLER          PIC X(4) VALUE SPACES.
002710     05  DL-YIELD        PIC ZZ9.999999.
002720     05  FILLER          PIC X(3) VALUE SPACES.
002730     05  DL-NEXT-CPN-DT  PIC 9(8).
002740     05  FILLER          PIC X(4) VALUE SPACES.
002750     05  DL-DAYS-ACCR    PIC ----9.
002760     05  FILLER          PIC X(3) VALUE SPACES.
002770     05  DL-ACCRUED-INT  PIC ----9.99999.
002780     05  FILLER          PIC X(2) VALUE SPACES.
002790     05  DL-ALL-IN-PRICE PIC ----9.99999.
002800     05  FILLER          PIC X(2) VALUE SPACES.
002810     05  DL-CLEAN-PRICE  PIC ----9.99999.
002820     05  FILLER          PIC X(36) VALUE SPACES.
002830*
002840 01  JB-TRAILER-LINE.
002850     05  FILLER    PIC X(1)  VALUE SPACE.
002860     05  TL-LABEL  PIC X(20).
002870     05  FILLER    PIC X(2)  VALUE SPACES.
002880     05  TL-COUNT  PIC ZZZ,ZZ9.
002890     05  FILLER    PIC X(102) VALUE SPACES.
002900*
002910 PROCEDURE DIVISION.
002920*
002930******************************************************************
002940* A010-MAIN-LINE -- OPEN, DRIVE THE READ/PRICE/WRITE LOOP,
002950* CLOSE.  SAME SHAPE AS THE OLD SETMB2000 MAIN LINE.
002960******************************************************************
002970 A010-MAIN-LINE.
002980     DISPLAY SPACES UPON CRT.
002990     DISPLAY '  BEGIN SETJB2000 -- JSE BOND PRICING RUN'
003000             UPON CRT.
003010     OPEN INPUT  JB-REQUEST-FILE.
003020     OPEN OUTPUT JB-PRICED-FILE.
003030     OPEN OUTPUT JB-REPORT-FILE.
003040     PERFORM 9100-PRINT-HEADINGS.
003050     PERFORM 1000-READ-REQUEST-REC.
003060     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
003070             UNTIL WS-EOF.
003080     PERFORM 9000-END-RTN.
003090*
003100 1000-READ-REQUEST-REC.
003110     READ JB-REQUEST-FILE
003120         AT END MOVE 'Y' TO WS-EOF-SW.
003130     IF NOT WS-EOF
003140         ADD 1 TO WS-READ-CTR.
003150*
003160* 2000-PROCESS-REQUEST -- ONE PRICING REQUEST IN, ONE PRICED
003170* RESULT AND ONE REPORT LINE OUT.  KLM 02/02/95 REQ-0139: THE
003180* NOT-FOUND PATH NO LONGER SKIPS THE RECORD.
003190 2000-PROCESS-REQUEST.
003200     MOVE SPACES         TO JB1300-PRICED-REC.
003210     MOVE JB1200-BOND-CODE    TO JB1300-BOND-CODE.
003220     MOVE JB1200-SETTLE-DATE  TO JB1300-SETTLE-DATE.
003230     MOVE JB1200-YIELD        TO JB1300-YIELD.
003240     PERFORM 2100-LOOKUP-BOND THRU 2100-EXIT.
003250     IF WS-BOND-FOUND
003260         PERFORM 3000-COMPUTE-COUPON-SCHEDULE
003270         PERFORM 4000-COMPUTE-PRICE
003280         PERFORM 2800-BUILD-OK-RECORD
003290         ADD 1 TO WS-PRICED-CTR
003300     ELSE
003310         PERFORM 2900-BUILD-NF-RECORD
003320         ADD 1 TO WS-REJECT-CTR.
003330     PERFORM 2950-WRITE-OUTPUT-REC.
003340     PERFORM 2960-PRINT-DETAIL-LINE.
003350     PERFORM 1000-READ-REQUEST-REC.
003360 2000-EXIT.
003370     EXIT.
003380*
003390* 2100-LOOKUP-BOND -- TABLE SEARCH, KLM 09/02/97 REQ-0210.
003400* REPLACES THE ORIGINAL HARD IF-R186 TEST NOW THAT R2032 IS
003410* ON THE TABLE TOO.
003420 2100-LOOKUP-BOND.
003430     MOVE 'N' TO WS-FOUND-SW.
003440     PERFORM 2110-SEARCH-TABLE THRU 2110-EXIT
003450         VARYING WS-TABLE-IX FROM 1 BY 1
003460         UNTIL WS-TABLE-IX > JB1100-BOND-COUNT
003470            OR WS-BOND-FOUND.
003480 2100-EXIT.
003490     EXIT.
003500*
003510 2110-SEARCH-TABLE.
003520     IF JB1100-T-BOND-CODE (WS-TABLE-IX) = JB1200-BOND-CODE
003530         MOVE 'Y' TO WS-FOUND-SW
003540         MOVE JB1100-T-MATURITY-DATE (WS-TABLE-IX)
003550                               TO WS-MATURITY-DATE
003560         MOVE JB1100-T-COUPON-RATE (WS-TABLE-IX)
003570                               TO WS-COUPON-RATE
003580         MOVE JB1100-T-CPN1-MMDD (WS-TABLE-IX)
003590                               TO WS-CPN1-MMDD
003600         MOVE JB1100-T-CPN2-MMDD (WS-TABLE-IX)
003610                               TO WS-CPN2-MMDD
003620         MOVE JB1100-T-BCD1-MMDD (WS-TABLE-IX)
003630                               TO WS-BCD1-MMDD
003640         MOVE JB1100-T-BCD2-MMDD (WS-TABLE-IX)
003650                               TO WS-BCD2-MMDD.
003660 2110-EXIT.
003670     EXIT.
003680*
003690******************************************************************
003700* 3000 SERIES -- COUPON SCHEDULE DERIVATION (BUSINESS RULES
003710* 1 THRU 8).
003720******************************************************************
003730 3000-COMPUTE-COUPON-SCHEDULE.
003740     PERFORM 3010-CALC-NEXT-COUPON-DATE.
003750     PERFORM 3020-CALC-LAST-COUPON-DATE.
003760     PERFORM 3030-CALC-BOOKS-CLOSE-DATE.
003770     PERFORM 3040-CALC-REMAINING-COUPONS.
003780     PERFORM 3050-CALC-CUMEX-FLAG.
003790     PERFORM 3060-CALC-DAYS-ACCRUED.
003800     PERFORM 3070-CALC-COUPON-PAYABLE.
003810     PERFORM 3080-CALC-ACCRUED-INTEREST.
003820*
003830* RULE 1 -- NEXT COUPON DATE.  Y2K-0004 11/30/98: REBUILT ON
003840* THE 4-DIGIT WS-DATE-BUILD AREA -- THE OLD 2-DIGIT-YEAR
003850* VERSION OF THIS PARAGRAPH IS GONE.
003860 3010-CALC-NEXT-COUPON-DATE.
003870     MOVE JB1200-SETTLE-DATE TO WS-SETTLE-DATE-R.
003880     MOVE WS-SD-YYYY         TO WS-DB-YYYY.
003890     MOVE WS-CPN1-MMDD       TO WS-DB-MMDD.
003900     MOVE WS-DATE-BUILD-R    TO WS-CPN1-THIS-YEAR.
003910     MOVE WS-CPN2-MMDD       TO WS-DB-MMDD.
003920     MOVE WS-DATE-BUILD-R    TO WS-CPN2-THIS-YEAR.
003930     COMPUTE WS-DB-YYYY = WS-SD-YYYY + 1.
003940     MOVE WS-CPN1-MMDD       TO WS-DB-MMDD.
003950     MOVE WS-DATE-BUILD-R    TO WS-CPN1-NEXT-YEAR.
003960     IF JB1200-SETTLE-DATE < WS-CPN1-THIS-YEAR
003970         MOVE WS-CPN1-THIS-YEAR TO WS-NCD
003980     ELSE
003990         IF JB1200-SETTLE-DATE < WS-CPN2-THIS-YEAR
004000             MOVE WS-CPN2-THIS-YEAR TO WS-NCD
004010         ELSE
004020             MOVE WS-CPN1-NEXT-YEAR TO WS-NCD.
004030     MOVE WS-NCD TO WS-GENERIC-DATE-R.
004040     MOVE WS-GD-YYYY TO WS-NCD-YEAR.
004050     COMPUTE WS-NCD-MMDD = WS-GD-MM * 100 + WS-GD-DD.
004060     IF WS-NCD-MMDD = WS-CPN1-MMDD
004070         MOVE 'Y' TO WS-NCD-IS-CPN1-SW
004080     ELSE
004090         MOVE 'N' TO WS-NCD-IS-CPN1-SW.
004100*
004110* RULE 2 -- LAST COUPON DATE.
004120 3020-CALC-LAST-COUPON-DATE.
004130     IF WS-NCD-IS-CPN1
004140         COMPUTE WS-DB-YYYY = WS-NCD-YEAR - 1
004150         MOVE WS-CPN2-MMDD TO WS-DB-MMDD
004160         MOVE WS-DATE-BUILD-R TO WS-LCD
004170     ELSE
004180         MOVE WS-NCD-YEAR  TO WS-DB-YYYY
004190         MOVE WS-CPN1-MMDD TO WS-DB-MMDD
004200         MOVE WS-DATE-BUILD-R TO WS-LCD.
004210*
004220* RULE 3 -- BOOKS CLOSE DATE.
004230 3030-CALC-BOOKS-CLOSE-DATE.
004240     MOVE WS-NCD-YEAR TO WS-DB-YYYY.
004250     IF WS-NCD-IS-CPN1
004260         MOVE WS-BCD1-MMDD TO WS-DB-MMDD
004270     ELSE
004280         MOVE WS-BCD2-MMDD TO WS-DB-MMDD.
004290     MOVE WS-DATE-BUILD-R TO WS-BCD.
004300*
004310* RULE 4 -- REMAINING COUPONS AFTER NCD.  USES THE DAY-
004320* NUMBER ROUTINE (8000) TO GET A CALENDAR DAY COUNT, THEN
004330* DIVIDES BY HALF THE AVERAGE COUPON YEAR (365.25 / 2).
004340 3040-CALC-REMAINING-COUPONS.
004350     MOVE WS-NCD TO WS-GENERIC-DATE-R.
004360     PERFORM 8000-CALC-DAY-NUMBER.
004370     MOVE WS-DN-RESULT TO WS-DAYNO-NCD.
004380     MOVE WS-MATURITY-DATE TO WS-GENERIC-DATE-R.
004390     PERFORM 8000-CALC-DAY-NUMBER.
004400     MOVE WS-DN-RESULT TO WS-DAYNO-MD.
004410     COMPUTE WS-N ROUNDED =
004420         (WS-DAYNO-MD - WS-DAYNO-NCD) / 182.625.
004430*
004440* RULE 5 -- CUM/EX FLAG.
004450 3050-CALC-CUMEX-FLAG.
004460     IF JB1200-SETTLE-DATE < WS-BCD
004470         MOVE 'C' TO WS-CUMEX-SW
004480     ELSE
004490         MOVE 'E' TO WS-CUMEX-SW.
004500*
004510* RULE 6 -- DAYS ACCRUED.  CUM: LCD TO SD.  EX: NCD TO SD
004520* (ALWAYS NEGATIVE -- SD IS ALWAYS BEFORE NCD, RULE 1).
004530 3060-CALC-DAYS-ACCRUED.
004540     MOVE WS-LCD TO WS-GENERIC-DATE-R.
004550     PERFORM 8000-CALC-DAY-NUMBER.
004560     MOVE WS-DN-RESULT TO WS-DAYNO-LCD.
004570     MOVE JB1200-SETTLE-DATE TO WS-GENERIC-DATE-R.
004580     PERFORM 8000-CALC-DAY-NUMBER.
004590     MOVE WS-DN-RESULT TO WS-DAYNO-SD.
004600     IF WS-CUMEX-SW = 'C'
004610         COMPUTE WS-DAYS-ACCRUED = WS-DAYNO-SD - WS-DAYNO-LCD
004620     ELSE
004630         COMPUTE WS-DAYS-ACCRUED = WS-DAYNO-SD - WS-DAYNO-NCD.
004640*
004650* RULE 7 -- COUPON PAYABLE (BCA = C / 2 IF CUM, ELSE ZERO).
004660 3070-CALC-COUPON-PAYABLE.
004670     IF WS-CUMEX-SW = 'C'
004680         COMPUTE WS-COUPON-PAYABLE = WS-COUPON-RATE / 2
004690     ELSE
004700         MOVE ZERO TO WS-COUPON-PAYABLE.
004710*
004720* RULE 8 -- ACCRUED INTEREST.
004730 3080-CALC-ACCRUED-INTEREST.
004740     COMPUTE WS-ACCRUED-INT =
004750         WS-DAYS-ACCRUED * WS-COUPON-RATE / 365.
004760*
004770******************************************************************
004780* 4000 SERIES -- PRICE CALCULATION (BUSINESS RULES 9-13).
004790******************************************************************
004800 4000-COMPUTE-PRICE.
004810     PERFORM 4010-CALC-DISCOUNT-FACTOR.
004820     PERFORM 4020-CALC-BROKEN-PERIOD.
004830     PERFORM 4030-CALC-BROKEN-PERIOD-FACTOR.
004840     PERFORM 4040-CALC-ALL-IN-PRICE.
004850     PERFORM 4050-CALC-CLEAN-PRICE.
004860*
004870* RULE 9 -- DISCOUNT FACTOR.
004880 4010-CALC-DISCOUNT-FACTOR.
004890     COMPUTE WS-DISCOUNT-FACTOR =
004900         1 / (1 + (JB1200-YIELD / 200)).
004910*
004920* RULE 10 -- BROKEN PERIOD.  PDT 06/14/01 REQ-0288 SPLIT THE
004930* FINAL-PERIOD (MONEY-MARKET) CASE OUT INTO 4030 BELOW.
004940 4020-CALC-BROKEN-PERIOD.
004950     COMPUTE WS-DAYS-SD-NCD = WS-DAYNO-NCD - WS-DAYNO-SD.
004960     IF WS-NCD NOT = WS-MATURITY-DATE
004970         COMPUTE WS-DAYS-LCD-NCD = WS-DAYNO-NCD - WS-DAYNO-LCD
004980         COMPUTE WS-BROKEN-PERIOD =
004990             WS-DAYS-SD-NCD / WS-DAYS-LCD-NCD
005000     ELSE
005010         COMPUTE WS-BROKEN-PERIOD =
005020             WS-DAYS-SD-NCD / 182.5.
005030*
005040* RULE 11 -- BROKEN-PERIOD DISCOUNT FACTOR.
005050 4030-CALC-BROKEN-PERIOD-FACTOR.
005060     IF WS-NCD NOT = WS-MATURITY-DATE
005070         COMPUTE WS-BROKEN-PERIOD-FCTR =
005080             WS-DISCOUNT-FACTOR ** WS-BROKEN-PERIOD
005090     ELSE
005100         COMPUTE WS-BROKEN-PERIOD-FCTR =
005110             WS-DISCOUNT-FACTOR /
005120             (WS-DISCOUNT-FACTOR +
005130              WS-BROKEN-PERIOD * (1 - WS-DISCOUNT-FACTOR)).
005140*
005150* RULE 12 -- ALL-IN (DIRTY) PRICE.
005160 4040-CALC-ALL-IN-PRICE.
005170     COMPUTE WS-F-POWER-N = WS-DISCOUNT-FACTOR ** WS-N.
005180     COMPUTE WS-ALL-IN-PRICE =
005190         WS-BROKEN-PERIOD-FCTR *
005200           (WS-COUPON-PAYABLE
005210            + (WS-COUPON-RATE / 2) * WS-DISCOUNT-FACTOR
005220               * (1 - WS-F-POWER-N)
005230               / (1 - WS-DISCOUNT-FACTOR)
005240            + 100 * WS-F-POWER-N).
005250*
005260* RULE 13 -- CLEAN PRICE (AIP LESS THE UNROUNDED AI).
005270 4050-CALC-CLEAN-PRICE.
005280     COMPUTE WS-CLEAN-PRICE =
005290         WS-ALL-IN-PRICE - WS-ACCRUED-INT.
005300*
005310******************************************************************
005320* 2800/2900 -- BUILD THE OUTPUT RECORD.  RULE 14 (ROUNDING)
005330* APPLIED HERE, NOT ON THE WORKING FIELDS.
005340******************************************************************
005350 2800-BUILD-OK-RECORD.
005360     MOVE WS-NCD             TO JB1300-NEXT-CPN-DATE.
005370     MOVE WS-LCD             TO JB1300-LAST-CPN-DATE.
005380     MOVE WS-BCD             TO JB1300-BOOKS-CLOSE-DATE.
005390     MOVE WS-N               TO JB1300-REMAINING-CPNS.
005400     MOVE WS-CUMEX-SW        TO JB1300-CUMEX-FLAG.
005410     MOVE WS-DAYS-ACCRUED    TO JB1300-DAYS-ACCRUED.
005420     COMPUTE JB1300-COUPON-PAYABLE ROUNDED =
005430         WS-COUPON-PAYABLE.
005440     COMPUTE JB1300-ACCRUED-INT ROUNDED =
005450         WS-ACCRUED-INT.
005460     COMPUTE JB1300-ALL-IN-PRICE ROUNDED =
005470         WS-ALL-IN-PRICE.
005480     COMPUTE JB1300-CLEAN-PRICE ROUNDED =
005490         WS-CLEAN-PRICE.
005500     MOVE 'OK' TO JB1300-STATUS.
005510*
005520 2900-BUILD-NF-RECORD.
005530     MOVE ZERO   TO JB1300-NEXT-CPN-DATE
005540                    JB1300-LAST-CPN-DATE
005550                    JB1300-BOOKS-CLOSE-DATE
005560                    JB1300-REMAINING-CPNS
005570                    JB1300-DAYS-ACCRUED
005580                    JB1300-COUPON-PAYABLE
005590                    JB1300-ACCRUED-INT
005600                    JB1300-ALL-IN-PRICE
005610                    JB1300-CLEAN-PRICE.
005620     MOVE SPACES TO JB1300-CUMEX-FLAG.
005630     MOVE 'NF'   TO JB1300-STATUS.
005640*
005650 2950-WRITE-OUTPUT-REC.
005660     WRITE JB1300-PRICED-REC.
005670*
005680 2960-PRINT-DETAIL-LINE.
005690     MOVE SPACES               TO JB-DETAIL-LINE.
005700     MOVE JB1300-BOND-CODE     TO DL-BOND-CODE.
005710     MOVE JB1300-SETTLE-DATE   TO DL-SETTLE-DATE.
005720     MOVE JB1300-YIELD         TO DL-YIELD.
005730     MOVE JB1300-NEXT-CPN-DATE TO DL-NEXT-CPN-DT.
005740     MOVE JB1300-DAYS-ACCRUED  TO DL-DAYS-ACCR.
005750     MOVE JB1300-ACCRUED-INT   TO DL-ACCRUED-INT.
005760     MOVE JB1300-ALL-IN-PRICE  TO DL-ALL-IN-PRICE.
005770     MOVE JB1300-CLEAN-PRICE   TO DL-CLEAN-PRICE.
005780     WRITE JB-REPORT-LINE FROM JB-DETAIL-LINE
005790         AFTER ADVANCING 1 LINE.
005800*
005810******************************************************************
005820* 9000 SERIES -- HEADINGS, TRAILER, END OF RUN.
005830******************************************************************
005840 9100-PRINT-HEADINGS.
005850     WRITE JB-REPORT-LINE FROM JB-HEAD-1
005860         AFTER ADVANCING TOP-OF-FORM.
005870     WRITE JB-REPORT-LINE FROM JB-HEAD-2
005880         AFTER ADVANCING 2 LINES.
005890*
005900 9200-PRINT-TRAILER.
005910     MOVE SPACES            TO JB-TRAILER-LINE.
005920     MOVE 'REQUESTS READ'   TO TL-LABEL.
005930     MOVE WS-READ-CTR       TO TL-COUNT.
005940     WRITE JB-REPORT-LINE FROM JB-TRAILER-LINE
005950         AFTER ADVANCING 2 LINES.
005960     MOVE SPACES            TO JB-TRAILER-LINE.
005970     MOVE 'REQUESTS PRICED' TO TL-LABEL.
005980     MOVE WS-PRICED-CTR     TO TL-COUNT.
005990     WRITE JB-REPORT-LINE FROM JB-TRAILER-LINE
006000         AFTER ADVANCING 1 LINE.
006010     MOVE SPACES              TO JB-TRAILER-LINE.
006020     MOVE 'REQUESTS REJECTED' TO TL-LABEL.
006030     MOVE WS-REJECT-CTR       TO TL-COUNT.
006040     WRITE JB-REPORT-LINE FROM JB-TRAILER-LINE
006050         AFTER ADVANCING 1 LINE.
006060*
006070 9000-END-RTN.
006080     PERFORM 9200-PRINT-TRAILER.
006090     DISPLAY '  END SETJB2000 -- RUN TOTALS' UPON CRT.
006100     DISPLAY '  REQUESTS READ     = ' WS-READ-CTR
006110             UPON CRT.
006120     DISPLAY '  REQUESTS PRICED   = ' WS-PRICED-CTR
006130             UPON CRT.
006140     DISPLAY '  REQUESTS REJECTED = ' WS-REJECT-CTR
006150             UPON CRT.
006160     CLOSE JB-REQUEST-FILE
006170           JB-PRICED-FILE
006180           JB-REPORT-FILE.
006190     STOP RUN.
006200*
006210******************************************************************
006220* 8000 SERIES -- CALENDAR DAY-NUMBER ROUTINE.  TURNS THE
006230* 8-DIGIT DATE CURRENTLY SITTING IN WS-GENERIC-DATE-R INTO A
006240* SINGLE ABSOLUTE DAY COUNT IN WS-DN-RESULT, SO TWO DATES CAN
006250* BE SUBTRACTED TO GET A CALENDAR DAY DIFFERENCE.  RVN
006260* Y2K-0004 11/30/98: YEAR IS NOW CARRIED FULL 4-DIGIT.
006270******************************************************************
006280 8000-CALC-DAY-NUMBER.
006290     PERFORM 8050-CHECK-LEAP-YEAR.
006300     COMPUTE WS-DN-YEAR-1 = WS-GD-YYYY - 1.                      Y2K0004
006310     COMPUTE WS-DN-RESULT = 365 * WS-DN-YEAR-1.                  Y2K0004
006320     DIVIDE WS-DN-YEAR-1 BY 4 GIVING WS-DN-Q
006330         REMAINDER WS-DN-R.
006340     ADD WS-DN-Q TO WS-DN-RESULT.
006350     DIVIDE WS-DN-YEAR-1 BY 100 GIVING WS-DN-Q
006360         REMAINDER WS-DN-R.
006370     SUBTRACT WS-DN-Q FROM WS-DN-RESULT.
006380     DIVIDE WS-DN-YEAR-1 BY 400 GIVING WS-DN-Q
006390         REMAINDER WS-DN-R.
006400     ADD WS-DN-Q TO WS-DN-RESULT.
006410     ADD WS-CUM-DAYS (WS-GD-MM) TO WS-DN-RESULT.
006420     IF WS-DN-IS-LEAP AND WS-GD-MM > 2
006430         ADD 1 TO WS-DN-RESULT.
006440     ADD WS-GD-DD TO WS-DN-RESULT.
006450*
006460 8050-CHECK-LEAP-YEAR.
006470     MOVE 'N' TO WS-DN-LEAP-SW.
006480     DIVIDE WS-GD-YYYY BY 4 GIVING WS-DN-Q
006490         REMAINDER WS-DN-R.
006500     IF WS-DN-R = 0
006510         DIVIDE WS-GD-YYYY BY 100 GIVING WS-DN-Q
006520             REMAINDER WS-DN-R
006530         IF WS-DN-R NOT = 0
006540             MOVE 'Y' TO WS-DN-LEAP-SW
006550         ELSE
006560             DIVIDE WS-GD-YYYY BY 400 GIVING WS-DN-Q
006570                 REMAINDER WS-DN-R
006580             IF WS-DN-R = 0
006590                 MOVE 'Y' TO WS-DN-LEAP-SW.
